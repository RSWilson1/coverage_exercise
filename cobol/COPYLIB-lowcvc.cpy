000100*----------------------------------------------------------
000200*LOWCVC  -  EXON COVERAGE RECORD  -  GENE PANEL QC BATCH
000300*
000400*ONE ENTRY PER EXON REGION AS DELIVERED BY THE COVERAGE
000500*TOOL FEED.  THE TRAILING DERIVED FIELDS (GENE SYMBOL,
000600*ACCESSION, COVERAGE) ARE SET BY 4210-PARSE-EXON-LINE IN
000700*LOWCOVR AND ARE NOT PRESENT ON THE INCOMING FILE.
000800*
000900*TICKET 0558 - THE BATCH HEADER, THE 10X/20X THRESHOLD
001000*COLUMNS AND THE QC FLAG BYTES WERE ADDED AHEAD OF THE
001100*VENDOR'S PLANNED SAMBAMBA FORMAT CHANGE.  THE VENDOR HAS
001200*NOT SHIPPED THE NEW EXTRACT YET SO THOSE COLUMNS ARE
001300*CARRIED AS SPACES/ZEROES FOR NOW - SEE THE RESERVED
001400*FIELD NOTES BELOW.  DO NOT REUSE THEM FOR SOMETHING ELSE,
001500*LAB OPS IS COUNTING ON THE LAYOUT ALREADY BEING THERE
001600*WHEN THE FEED CHANGES.
001700*----------------------------------------------------------
001800 01  EX-EXON-RECORD.
001900*RUN-LEVEL HEADER BLOCK, REPEATED ON EVERY DETAIL RECORD
002000*SO A DOWNSTREAM TOOL CAN IDENTIFY THE RUN WITHOUT GOING
002100*BACK TO THE JOB LOG.  NOT FED BY THE CURRENT EXTRACT.
002200     05  EX-BATCH-HEADER.
002300         10  EX-LAB-ACCESSION-BATCH-ID  PIC X(10).
002400         10  EX-RUN-DATE.
002500             15  EX-RUN-DATE-MM         PIC 9(02).
002600             15  EX-RUN-DATE-DD         PIC 9(02).
002700             15  EX-RUN-DATE-YY         PIC 9(04).
002800         10  EX-PANEL-VERSION           PIC X(04).
002900     05  EX-START-POSITION           PIC 9(09).
003000     05  EX-END-POSITION             PIC 9(09).
003100     05  EX-FULL-POSITION            PIC X(40).
003200*RAW "GENESYMBOL;ACCESSION" PAIR, SPLIT AT FIRST SEMICOLON
003300     05  EX-GENE-ACCESSION-RAW       PIC X(40).
003400     05  EX-SIZE                     PIC 9(07).
003500     05  EX-READ-COUNT               PIC 9(09).
003600     05  EX-MEAN-COVERAGE            PIC 9(07)V9(02).
003700*DGTS VIEW LETS 4210-PARSE-EXON-LINE LAY WHOLE/FRACTION
003800*DIGITS DOWN DIRECTLY WITHOUT FIXED-POINT DIVISION
003900     05  EX-MEAN-COVERAGE-DGTS REDEFINES EX-MEAN-COVERAGE
004000                                     PIC 9(09).
004100*TICKET 0558 - RESERVED COLUMNS FOR THE 10X/20X DEPTH
004200*THRESHOLDS.  THE EXTRACT ONLY CARRIES PERCENTAGE30 TODAY;
004300*THESE STAY ZERO UNTIL THE FEED CATCHES UP.
004400     05  EX-PERCENTAGE-10            PIC 9(03)V9(02).
004500     05  EX-PERCENTAGE-20            PIC 9(03)V9(02).
004600     05  EX-PERCENTAGE-30            PIC 9(03)V9(02).
004700     05  EX-PERCENTAGE-30-DGTS REDEFINES EX-PERCENTAGE-30
004800                                     PIC 9(05).
004900     05  EX-SAMPLE-NAME              PIC X(30).
005000*DERIVED FIELDS - SET BY 4210-PARSE-EXON-LINE
005100     05  EX-GENE-SYMBOL              PIC X(20).
005200     05  EX-ACCESSION                PIC X(20).
005300     05  EX-COVERAGE                 PIC 9(03)V9(02).
005400*TICKET 0558 - ONE FLAG BYTE PER DEPTH THRESHOLD.  ONLY
005500*THE 30X BYTE IS SET TODAY (4230 SETS IT WITH THE SAME
005600*TEST THAT DRIVES GT-IS-FLAGGED); 10X/20X FOLLOW ONCE THE
005700*VENDOR FEED CARRIES THOSE COLUMNS.
005800     05  EX-QC-FLAGS.
005900         10  EX-QC-FLAG-10X          PIC X(01) VALUE "N".
006000             88  EX-QC-BELOW-10X         VALUE "Y".
006100         10  EX-QC-FLAG-20X          PIC X(01) VALUE "N".
006200             88  EX-QC-BELOW-20X         VALUE "Y".
006300         10  EX-QC-FLAG-30X          PIC X(01) VALUE "N".
006400             88  EX-QC-BELOW-30X         VALUE "Y".
006500*RESERVED FOR THE NEXT LAB OPS REQUEST - CHECK WITH MTS
006600*BEFORE REUSING EITHER OF THESE, SEE TICKET 0558.
006700     05  EX-RESERVED-1               PIC X(10).
006800     05  EX-RESERVED-2               PIC X(06).
006900     05  FILLER                      PIC X(06).
