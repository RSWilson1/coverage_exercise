000100*----------------------------------------------------------
000200*LOWCVS  -  GENE SUMMARY RECORD  -  GENE PANEL QC BATCH
000300*
000400*STAGING/SORT RECORD FOR THE PER-GENE COVERAGE SUMMARY.
000500*BUILT BY 6300-BUILD-SUMMARY-SORT-FILE AND RELEASED TO
000600*SORT-FILE SO THE SUMMARY REPORT COMES OUT IN ASCENDING
000700*GENE SYMBOL ORDER REGARDLESS OF THE ORDER GENES FIRST
000800*APPEARED ON THE INPUT.
000900*
001000*TICKET 0558/0559 - THE AUDIT FIELDS CARRIED ON GT-ENTRY
001100*ARE COPIED THROUGH HERE TOO (6320) SO THEY SURVIVE THE
001200*SORT STEP EVEN THOUGH NONE OF THEM PRINT ON THE SUMMARY
001300*REPORT ITSELF - ONLY THE FIVE SPEC COLUMNS DO.
001400*----------------------------------------------------------
001500 01  SR-GENE-SUMMARY.
001600     05  SR-GENE-SYMBOL              PIC X(20).
001700     05  SR-LOWEST-COVERAGE          PIC 9(03)V9(02).
001800     05  SR-HIGHEST-COVERAGE         PIC 9(03)V9(02).
001900     05  SR-AVERAGE-COVERAGE         PIC 9(03)V9(02).
002000     05  SR-MEDIAN-COVERAGE          PIC 9(03)V9(02).
002100*NOT PRINTED - CARRIED THROUGH FROM GT-TABLE-BATCH-ID /
002200*GT-TABLE-PANEL-VERSION FOR ANY DOWNSTREAM AUDIT TOOL.
002300     05  SR-BATCH-ID                 PIC X(10).
002400     05  SR-PANEL-VERSION            PIC X(04).
002500     05  SR-EXON-COUNT               PIC 9(05)  COMP.
002600     05  SR-30X-LOW-COUNT            PIC 9(05)  COMP.
002700     05  SR-QC-REVIEW-SWITCH         PIC X(01).
002800         88  SR-NEEDS-QC-REVIEW          VALUE "Y".
002900     05  SR-LAST-EXON-LINE-NO        PIC 9(07)  COMP.
003000     05  SR-RESERVED-1               PIC X(08).
003100     05  FILLER                      PIC X(05).
