000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LOWCOVR.
000300 AUTHOR.        R. MERCER.
000400 INSTALLATION.  MORONS, LOSERS AND BIMBOES.
000500 DATE-WRITTEN.  03/14/1991.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*----------------------------------------------------------------
000900*MAINTENANCE LOG
001000*----------------------------------------------------------------
001100*03/14/91  RWM  0000  ORIGINAL PROGRAM.  REPLACES THE MANUAL
001200*                     REVIEW OF THE WEEKLY SAMBAMBA COVERAGE
001300*                     DUMPS FOR THE CYTOGENETICS GENE PANEL.
001400*06/02/91  RWM  0041  FIXED SEMICOLON SPLIT - ACCESSION WAS
001500*                     PICKING UP TRAILING BLANKS OFF THE RAW
001600*                     GENESYMBOL;ACCESSION FIELD.
001700*11/19/92  DLK  0118  ADDED THE PER-GENE SUMMARY REPORT PER
001800*                     LAB DIRECTOR REQUEST - MIN, MAX, AVG
001900*                     AND MEDIAN COVERAGE BY GENE.
002000*04/08/93  DLK  0162  COVERAGE THRESHOLD IS NOW A RUN
002100*                     PARAMETER.  WAS HARD-CODED AT 100.
002200*09/02/94  DLK  0205  DETAIL REPORT NOW CARRIES EVERY EXON OF
002300*                     A FLAGGED GENE, NOT JUST THE FAILING
002400*                     ONES - QC WANTED THE FULL PICTURE.
002500*01/05/99  DLK  0389  Y2K REVIEW - PROGRAM CARRIES NO 2-DIGIT
002600*                     YEAR FIELDS.  NO CHANGE REQUIRED.
002700*                     VERIFIED AGAINST THE Y2K TEST DECK.
002800*07/22/99  MTS  0402  DIRECTORY MODE ADDED FOR THE OVERNIGHT
002900*                     RUN - WORKS THROUGH EVERY SAMBAMBA FILE
003000*                     DROPPED IN THE LAB DROPBOX IN ONE PASS.
003100*03/11/02  MTS  0455  GENE TABLE EXPANDED FROM 150 TO 300
003200*                     ENTRIES - PANEL V4 COVERS MORE TARGETS
003300*                     THAN V3 DID.
003400*09/30/05  CJP  0512  SUMMARY REPORT ORDERING CONVERTED TO
003500*                     THE SORT VERB INSTEAD OF AN IN-STORAGE
003600*                     TABLE SORT - SAME STANDARD THE HACKNEWS
003700*                     EXTRACT USES.
003800*04/11/06  CJP  0558  WIDENED EX-EXON-RECORD, GT-ENTRY AND
003900*                     SR-GENE-SUMMARY WITH A BATCH/PANEL
004000*                     HEADER BLOCK AND RESERVED 10X/20X
004100*                     COLUMNS AHEAD OF THE VENDOR FORMAT
004200*                     CHANGE LAB OPS HAS BEEN PROMISED FOR
004300*                     NEXT QUARTER.  NO CHANGE TO THE
004400*                     FLAGGING OR STATISTICS LOGIC.
004500*04/18/06  MTS  0559  ADDED GT-QC-REVIEW-SWITCH AT QAS
004600*                     REQUEST - THEY WANT THEIR OWN REVIEW
004700*                     FLAG SEPARATE FROM GT-FLAG-SWITCH SO A
004800*                     LATER CHANGE TO THE DETAIL-SELECTION
004900*                     RULE CANNOT QUIETLY CHANGE WHAT FALLS
005000*                     INTO THEIR REVIEW QUEUE.  ALSO ADDED
005100*                     GT-LAST-EXON-LINE-NO FOR THE SAME
005200*                     AUDIT REQUEST - LETS QA TRACE A GENE
005300*                     BACK TO A LINE NUMBER ON THE FEED
005400*                     WITHOUT RE-RUNNING THE JOB.
005500*----------------------------------------------------------------
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-3096.
005900 OBJECT-COMPUTER.  IBM-3096.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS VALID-RUN-MODE IS "F" "D".
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500*EXON FEED - RE-READ ONCE PER WORKLIST ENTRY, ONCE TO
006600*ACCUMULATE (4000 SERIES) AND AGAIN TO SELECT DETAIL ROWS
006700*(6200 SERIES).  NAME IS SET INTO WS-EXON-FILE-NAME BEFORE
006800*EACH OPEN BY 3000-PROCESS-WORKLIST.
006900     SELECT F-EXON-INPUT  ASSIGN TO WS-EXON-FILE-NAME
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-EXON-FILE-STATUS.
007200*DIRECTORY-MODE CANDIDATE LIST - ONE NAME PER LINE, READ
007300*ONLY WHEN WS-MODE-IS-DIR (SEE 2100-READ-FILE-LIST).
007400     SELECT F-FILE-LIST   ASSIGN TO WS-INPUT-SPEC
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-LIST-FILE-STATUS.
007700*DETAIL REPORT OUTPUT - NAME BUILT PER WORKLIST ENTRY BY
007800*3100-BUILD-OUTPUT-FILE-NAMES BEFORE 6000-WRITE-REPORTS OPENS
007900*IT.
008000     SELECT F-DETAIL-OUT  ASSIGN TO WS-DETAIL-FILE-NAME
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-DETAIL-FILE-STATUS.
008300*SUMMARY REPORT OUTPUT - SAME PER-WORKLIST-ENTRY NAMING AS
008400*F-DETAIL-OUT ABOVE.
008500     SELECT F-SUMMARY-OUT ASSIGN TO WS-SUMMARY-FILE-NAME
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-SUMMARY-FILE-STATUS.
008800*SORT WORK FILE - HOLDS ONE SR-GENE-SUMMARY PER FLAGGED
008900*GENE SO THE SUMMARY REPORT COMES OUT IN ASCENDING GENE
009000*SYMBOL ORDER (6300/6400 SERIES).
009100     SELECT SORT-FILE     ASSIGN TO SORTWK1.
009200*----------------------------------------------------------------
009300 DATA DIVISION.
009400*----------------------------------------------------------------
009500 FILE SECTION.
009600*----------------------------------------------------------------
009700*ONE SAMBAMBA EXTRACT FILE, READ TWICE - PASS ONE TO ACCUMULATE
009800*EVERY GENE INTO GENE-TABLE, PASS TWO TO SELECT DETAIL ROWS FOR
009900*GENES THAT CAME OUT FLAGGED.  200 BYTES IS WIDER THAN ANY ROW
010000*THE EXTRACT HAS EVER CARRIED - LEFT ROOM RATHER THAN TRIM IT
010100*TIGHT TO TODAY'S LAYOUT.
010200 FD  F-EXON-INPUT
010300     LABEL RECORDS ARE STANDARD.
010400 01  EX-INPUT-LINE                  PIC X(200).
010500*----------------------------------------------------------------
010600*DIRECTORY MODE ONLY - ONE CANDIDATE FILE NAME PER LINE, TESTED
010700*BY 2120-ADD-LIST-ENTRY AGAINST THE SAMBAMBA SUFFIXES BEFORE IT
010800*IS KEPT ON THE WORKLIST.  NOT OPENED AT ALL IN FILE MODE.
010900 FD  F-FILE-LIST
011000     LABEL RECORDS ARE STANDARD.
011100 01  WL-INPUT-LINE                  PIC X(80).
011200*----------------------------------------------------------------
011300*PASS-TWO OUTPUT - ONE LINE PER EXON OF A FLAGGED GENE, BUILT BY
011400*6220 IN SPEC COLUMN ORDER.  OPENED FRESH FOR EACH WORKLIST
011500*ENTRY SO A DIRECTORY RUN PRODUCES ONE REPORT FILE PER INPUT.
011600 FD  F-DETAIL-OUT
011700     LABEL RECORDS ARE STANDARD.
011800 01  DET-OUTPUT-LINE                PIC X(250).
011900*----------------------------------------------------------------
012000*PASS-TWO OUTPUT - ONE LINE PER GENE IN THE SORT-FILE, WRITTEN
012100*BY 6430 AS SORT-FILE COMES BACK OUT IN ASCENDING GENE-SYMBOL
012200*ORDER.  120 BYTES COVERS THE FIVE SPEC COLUMNS WITH ROOM TO
012300*SPARE - NONE OF THE AUDIT-ONLY SR- FIELDS PRINT HERE.
012400 FD  F-SUMMARY-OUT
012500     LABEL RECORDS ARE STANDARD.
012600 01  SUM-OUTPUT-LINE                PIC X(120).
012700*----------------------------------------------------------------
012800*SD HOLDS ONE GENE SUMMARY PER FLAGGED GENE - SEE LOWCVS
012900 SD  SORT-FILE.
013000     COPY LOWCVS.
013100*----------------------------------------------------------------
013200 WORKING-STORAGE SECTION.
013300*----------------------------------------------------------------
013400*STANDALONE SWITCHES AND COUNTERS
013500*THESE CARRY NO SUBORDINATE FIELDS SO THEY ARE DECLARED
013600*AT 77-LEVEL INSTEAD OF UNDER A GROUP - SHOP CONVENTION
013700*FOR A PLAIN ON/OFF SWITCH OR A LONE SUBSCRIPT.  EVERY
013800*OTHER COUNTER IN THIS PROGRAM THAT SHARES A RECORD WITH
013900*RELATED FIELDS STAYS UNDER ITS GROUP - SEE
014000*WS-SUBSCRIPTS-MISC BELOW.
014100*----------------------------------------------------------------
014200 77  WS-VALID-SWITCH            PIC X(01) VALUE "Y".
014300     88  WS-PARMS-ARE-VALID         VALUE "Y".
014400 77  WS-EXON-EOF-SW             PIC X(01) VALUE "N".
014500     88  WS-EXON-AT-EOF             VALUE "Y".
014600 77  WS-LIST-EOF-SW             PIC X(01) VALUE "N".
014700     88  WS-LIST-AT-EOF             VALUE "Y".
014800 77  WS-SORT-EOF-SW             PIC X(01) VALUE "N".
014900     88  WS-SORT-AT-EOF             VALUE "Y".
015000 77  WS-FIRST-GENE-SW           PIC X(01) VALUE "Y".
015100     88  WS-IS-FIRST-FLAGGED-GENE  VALUE "Y".
015200 77  WS-WORKLIST-COUNT          PIC 9(03)  COMP.
015300 77  WS-WORKLIST-INDEX          PIC 9(03)  COMP.
015400*TICKET 0558 - AUDIT COUNTER, LINE NUMBER WITHIN THE EXON
015500*FEED OF THE CURRENT WORKLIST ENTRY.  RESET IN 4000, BUMPED
015600*IN 4200, CARRIED ONTO GT-LAST-EXON-LINE-NO BY 4230.
015700 77  WS-EXON-LINE-NUMBER        PIC 9(07)  COMP.
015800*----------------------------------------------------------------
015900*THE FOUR FIELDS BELOW ARE THE WHOLE SYSIN CARD DECK FOR THIS
016000*JOB - ONE VALUE PER LINE, READ IN ORDER BY 1000-INITIALIZE-
016100*RUN.  NOTHING ELSE IN THE PROGRAM IS OPERATOR-SUPPLIED.
016200 01  WS-RUN-PARAMETERS.
016300*"F" PROCESSES THE ONE FILE NAMED IN WS-INPUT-SPEC; "D"
016400*TREATS WS-INPUT-SPEC AS A LIST FILE OF CANDIDATE NAMES.
016500     05  WS-RUN-MODE                PIC X(01).
016600         88  WS-MODE-IS-FILE            VALUE "F".
016700         88  WS-MODE-IS-DIR             VALUE "D".
016800*A SINGLE FILE NAME IN FILE MODE, A LIST-FILE NAME IN
016900*DIRECTORY MODE - SEE 2000-BUILD-WORKLIST.
017000     05  WS-INPUT-SPEC              PIC X(80).
017100*BASE NAME FOR BOTH OUTPUT FILES - 3100 APPENDS
017200*"_REPORT.<EXT>" AND "_SUMMARY_REPORT.<EXT>" TO IT.
017300     05  WS-OUTPUT-PREFIX           PIC X(40).
017400*READ AS TEXT BECAUSE A BLANK SYSIN FIELD HAS TO BE TESTED
017500*FOR SPACES BEFORE IT CAN BE DEFAULTED TO "100" - A NUMERIC
017600*PICTURE WOULD ALREADY HAVE ZEROES IN IT AT THAT POINT.
017700     05  WS-THRESHOLD-AREA          PIC X(03).
017800*VALIDATED-THEN-NUMERIC VIEW OF THE THRESHOLD PARAMETER
017900     05  WS-THRESHOLD-NUMERIC REDEFINES WS-THRESHOLD-AREA
018000                                    PIC 9(03).
018100     05  FILLER                     PIC X(10).
018200*----------------------------------------------------------------
018300*HOLDS THE ONE-LINE TEXT 1100-VALIDATE-PARAMETERS BUILDS WHEN
018400*WS-VALID-SWITCH GOES TO "N" - 0000-MAIN-PROCESSING DISPLAYS
018500*IT AND SKIPS THE RUN RATHER THAN OPENING ANY FILE.
018600 01  WS-ERROR-AREA.
018700     05  WS-ERROR-MESSAGE           PIC X(60).
018800     05  FILLER                     PIC X(05).
018900*----------------------------------------------------------------
019000*TICKET 0558 - THE SWITCHES AND THE WORKLIST COUNTERS THAT
019100*USED TO LIVE HERE MOVED TO STANDALONE 77-LEVEL ITEMS ABOVE.
019200*WHAT IS LEFT IS THE SUBSCRIPT/MISC WORK AREA PROPER.
019300 01  WS-SUBSCRIPTS-MISC.
019400     05  WS-NAME-LENGTH             PIC 9(02)  COMP.
019500     05  WS-SUFFIX-START            PIC 9(02)  COMP.
019600     05  WS-LEAD-SPACE-COUNT        PIC 9(02)  COMP.
019700     05  WS-EDIT-START              PIC 9(02)  COMP.
019800     05  WS-EDIT-LENGTH             PIC 9(02)  COMP.
019900     05  WS-SORT-I                  PIC 9(03)  COMP.
020000     05  WS-SORT-J                  PIC 9(03)  COMP.
020100     05  WS-HALF-COUNT              PIC 9(03)  COMP.
020200     05  WS-REMAINDER-VALUE         PIC 9(01)  COMP.
020300     05  WS-MID-POSITION            PIC 9(03)  COMP.
020400     05  FILLER                     PIC X(06).
020500*----------------------------------------------------------------
020600*SET ONCE PER WORKLIST ENTRY BY 3100-BUILD-OUTPUT-FILE-NAMES
020700*AND FED TO THE SELECT CLAUSES' ASSIGN-TO NAMES BELOW SO EACH
020800*ENTRY OF A DIRECTORY RUN WRITES ITS OWN PAIR OF REPORT FILES
020900*INSTEAD OF ALL ENTRIES SHARING ONE OUTPUT NAME.
021000 01  WS-FILE-NAME-AREAS.
021100     05  WS-EXON-FILE-NAME          PIC X(80).
021200     05  WS-DETAIL-FILE-NAME        PIC X(80).
021300     05  WS-SUMMARY-FILE-NAME       PIC X(80).
021400     05  WS-FILE-EXTENSION          PIC X(04).
021500     05  FILLER                     PIC X(08).
021600*----------------------------------------------------------------
021700*NOT INTERROGATED ANYWHERE IN THIS PROGRAM TODAY - CARRIED
021800*HERE, IN THE SAME SHOP HABIT AS THE OLDER CENSUS PROGRAMS,
021900*SO A FILE-STATUS CHECK CAN BE ADDED TO ANY OPEN/READ/WRITE
022000*WITHOUT HAVING TO FIND ROOM FOR A NEW WORKING-STORAGE ITEM.
022100 01  WS-FILE-STATUS-AREA.
022200     05  WS-EXON-FILE-STATUS        PIC X(02).
022300     05  WS-LIST-FILE-STATUS        PIC X(02).
022400     05  WS-DETAIL-FILE-STATUS      PIC X(02).
022500     05  WS-SUMMARY-FILE-STATUS     PIC X(02).
022600     05  FILLER                     PIC X(08).
022700*----------------------------------------------------------------
022800*WORKLIST - ONE ENTRY PER FILE TO PROCESS.  FILE MODE
022900*LOADS A SINGLE ENTRY; DIRECTORY MODE LOADS ONE PER LINE
023000*OF THE CANDIDATE LIST THAT PASSES THE SUFFIX TEST.
023100 01  WS-WORKLIST-TABLE.
023200*50 ENTRIES HAS BEEN PLENTY SINCE DIRECTORY MODE WAS ADDED -
023300*THE LAB DROPBOX HAS NEVER HELD MORE THAN A DOZEN SAMBAMBA
023400*FILES OVERNIGHT.  UNLIKE GENE-TABLE THIS ONE HAS NO OVERFLOW
023500*ABEND - A DIRECTORY RUN SIMPLY STOPS ADDING ENTRIES AFTER 50.
023600     05  WS-WORKLIST-ENTRY OCCURS 50 TIMES
023700             INDEXED BY WS-WL-INDEX.
023800         10  WL-FILE-NAME           PIC X(80).
023900         10  FILLER                 PIC X(04).
024000*----------------------------------------------------------------
024100*STAGING AREAS FOR UNSTRING OF ONE DELIMITED EXON LINE.  THE
024200*WHOLE-TEXT/FRAC-TEXT PAIRS BELOW ARE THE ALPHANUMERIC HALVES
024300*OF A VALUE LIKE "37.42" AFTER UNSTRING SPLITS ON THE DECIMAL
024400*POINT - MOVED TO THE NUMERIC WHOLE/FRAC FIELDS AND THEN INTO
024500*THE REDEFINED DIGIT VIEW OF THE TARGET V99 FIELD BY 4210.
024600 01  WS-PARSE-WORK-AREAS.
024700*START/END POSITION OF THE EXON ON ITS CHROMOSOME
024800     05  WS-TOK-START               PIC X(09).
024900     05  WS-TOK-END                 PIC X(09).
025000*CHR:START-END TEXT, KEPT WHOLE FOR EX-FULL-POSITION
025100     05  WS-TOK-FULLPOS             PIC X(40).
025200*RAW "GENESYMBOL;ACCESSION" TOKEN, SPLIT BY 4210 ITSELF
025300*AFTER THIS INITIAL UNSTRING - SEE THE SEMICOLON UNSTRING
025400*FURTHER DOWN IN THAT PARAGRAPH.
025500     05  WS-TOK-GENEACC             PIC X(40).
025600     05  WS-TOK-SIZE                PIC X(07).
025700     05  WS-TOK-READCOUNT           PIC X(09).
025800     05  WS-TOK-MEANCOV             PIC X(10).
025900     05  WS-TOK-PCT30               PIC X(06).
026000     05  WS-TOK-SAMPLE              PIC X(30).
026100     05  WS-MEANCOV-WHOLE-TEXT      PIC X(07).
026200     05  WS-MEANCOV-FRAC-TEXT       PIC X(02).
026300     05  WS-MEANCOV-WHOLE           PIC 9(07).
026400     05  WS-MEANCOV-FRAC            PIC 9(02).
026500     05  WS-PCT30-WHOLE-TEXT        PIC X(03).
026600     05  WS-PCT30-FRAC-TEXT         PIC X(02).
026700     05  WS-PCT30-WHOLE             PIC 9(03).
026800     05  WS-PCT30-FRAC              PIC 9(02).
026900     05  FILLER                     PIC X(10).
027000*----------------------------------------------------------------
027100*EDITED VIEWS WITH A REAL DECIMAL POINT - USED ONLY WHEN
027200*BUILDING REPORT TEXT (6220/6430).  THE V99 STORAGE FIELDS
027300*CARRY NO PRINTABLE POINT, SO STRINGING THEM RAW WOULD RUN
027400*THE DIGITS TOGETHER.
027500 01  WS-REPORT-EDIT-AREAS.
027600     05  WS-ED-MEAN-COVERAGE        PIC 9(07).9(02).
027700     05  WS-ED-PERCENTAGE-30        PIC 9(03).9(02).
027800     05  WS-ED-COVERAGE             PIC 9(03).9(02).
027900     05  WS-ED-LOW-COVERAGE         PIC 9(03).9(02).
028000     05  WS-ED-HIGH-COVERAGE        PIC 9(03).9(02).
028100     05  WS-ED-AVG-COVERAGE         PIC 9(03).9(02).
028200     05  WS-ED-MEDIAN-COVERAGE      PIC 9(03).9(02).
028300     05  FILLER                     PIC X(08).
028400*----------------------------------------------------------------
028500*WS-SUFFIX-CHECK HOLDS THE TRAILING CHARACTERS OF A CANDIDATE
028600*FILE NAME FOR THE REFERENCE-MODIFIED COMPARE IN 2120; THE
028700*REST OF THIS GROUP IS CONSOLE-LINE AND EXCHANGE-SORT SCRATCH
028800*SHARED ACROSS THE 5000 AND 6300 SERIES PARAGRAPHS.
028900 01  WS-TEXT-WORK-AREAS.
029000     05  WS-SUFFIX-CHECK            PIC X(19).
029100     05  WS-THRESHOLD-EDIT          PIC ZZ9.
029200     05  WS-CONSOLE-LINE            PIC X(250).
029300     05  WS-CONSOLE-PTR             PIC 9(03)  COMP.
029400     05  WS-SWAP-VALUE              PIC 9(03)V9(02) COMP.
029500     05  FILLER                     PIC X(08).
029600*----------------------------------------------------------------
029700*PARSED/DERIVED EXON RECORD - SEE LOWCVC.  TICKET 0558
029800*WIDENED THIS LAYOUT WITH THE BATCH HEADER AND THE RESERVED
029900*10X/20X/QC-FLAG FIELDS - READ THE COPYBOOK ITSELF BEFORE
030000*ADDING ANYTHING ELSE TO THIS RECORD.
030100     COPY LOWCVC.
030200*----------------------------------------------------------------
030300*GENE ACCUMULATOR TABLE - SEE LOWCVT.  SAME TICKET 0558
030400*WIDENING, PLUS THE TICKET 0559 QC-REVIEW SWITCH AND LAST-
030500*LINE AUDIT FIELD.
030600     COPY LOWCVT.
030700*----------------------------------------------------------------
030800 PROCEDURE DIVISION.
030900*----------------------------------------------------------------
031000*PROCESSING OVERVIEW
031100*PARAGRAPHS BELOW ARE NUMBERED BY THE STAGE OF THE RUN THEY
031200*BELONG TO, NOT IN A SINGLE STRAIGHT-LINE SEQUENCE - THIS IS
031300*THE SAME NUMBERING HABIT THE SHOP HAS USED SINCE THE
031400*ORIGINAL CENSUS-EXTRACT PROGRAMS:
031500*  0000  TOP LEVEL
031600*  1000  RUN-PARAMETER READ/VALIDATE
031700*  2000  WORKLIST BUILD (FILE OR DIRECTORY MODE)
031800*  3000  PER-WORKLIST-ENTRY DRIVER
031900*  4000  PASS ONE - READ/PARSE/ACCUMULATE
032000*  5000  CONSOLE LINE OF FLAGGED GENE NAMES
032100*  6000  PASS TWO - DETAIL REPORT, THEN SORT AND SUMMARY REPORT
032200*  9900  ABEND
032300*A RANGE IS FULLY SELF-CONTAINED - 4000 NEVER CALLS INTO
032400*6000 AND 6000 NEVER CALLS BACK INTO 4000 - EXCEPT THAT THE
032500*PARSE AND TABLE-SEARCH PARAGRAPHS (4210/4220) ARE SHARED BY
032600*BOTH PASSES RATHER THAN DUPLICATED UNDER 6000.
032700*----------------------------------------------------------------
032800*----------------------------------------------------------------
032900*0000-MAIN-PROCESSING
033000*TOP LEVEL - VALIDATE, THEN RUN THE WORKLIST ONE ENTRY AT A
033100*TIME.  A BAD PARAMETER SET STOPS THE RUN BEFORE ANY FILE
033200*IS EVEN OPENED RATHER THAN FAILING PART WAY THROUGH.
033300*----------------------------------------------------------------
033400 0000-MAIN-PROCESSING.
033500     PERFORM 1000-INITIALIZE-RUN.
033600     IF WS-PARMS-ARE-VALID
033700         PERFORM 2000-BUILD-WORKLIST
033800         PERFORM 3000-PROCESS-WORKLIST
033900             VARYING WS-WORKLIST-INDEX FROM 1 BY 1
034000             UNTIL WS-WORKLIST-INDEX > WS-WORKLIST-COUNT
034100     ELSE
034200         DISPLAY WS-ERROR-MESSAGE
034300     END-IF.
034400     GOBACK.
034500*----------------------------------------------------------------
034600*1000-INITIALIZE-RUN
034700*READS THE FOUR RUN PARAMETERS FROM SYSIN - ONE PER LINE -
034800*MODE (F OR D), INPUT SPEC, OUTPUT PREFIX, THRESHOLD.
034900*NO PARAMETER-PARSING FRAMEWORK OF ANY KIND - THIS SHOP
035000*HAS ALWAYS RUN ITS BATCH JOBS OFF A FIXED SYSIN CARD
035100*DECK AND THERE IS NO REASON TO CHANGE THAT HERE.
035200*----------------------------------------------------------------
035300 1000-INITIALIZE-RUN.
035400     ACCEPT WS-RUN-MODE.
035500     ACCEPT WS-INPUT-SPEC.
035600     ACCEPT WS-OUTPUT-PREFIX.
035700     ACCEPT WS-THRESHOLD-AREA.
035800     PERFORM 1100-VALIDATE-PARAMETERS THRU 1100-EXIT.
035900*----------------------------------------------------------------
036000*1100-VALIDATE-PARAMETERS
036100*EVERY BRANCH THAT FAILS SETS WS-VALID-SWITCH TO "N" AND
036200*LOADS A MESSAGE FOR 0000-MAIN-PROCESSING TO DISPLAY - NO
036300*BRANCH WRITES THE MESSAGE AND KEEPS GOING, THE FIRST
036400*FAILURE WINS.
036500*----------------------------------------------------------------
036600*TICKET 0162 - THRESHOLD DEFAULTS TO 100 WHEN BLANK
036700 1100-VALIDATE-PARAMETERS.
036800     MOVE "Y" TO WS-VALID-SWITCH.
036900     IF WS-THRESHOLD-AREA = SPACES
037000         MOVE "100" TO WS-THRESHOLD-AREA
037100     END-IF.
037200     IF WS-RUN-MODE IS NOT VALID-RUN-MODE
037300         MOVE "N" TO WS-VALID-SWITCH
037400         MOVE "LOWCOVR: RUN MODE MUST BE F OR D"
037500                                 TO WS-ERROR-MESSAGE
037600         GO TO 1100-EXIT
037700     END-IF.
037800     IF WS-INPUT-SPEC = SPACES
037900         MOVE "N" TO WS-VALID-SWITCH
038000         MOVE "LOWCOVR: INPUT SPEC REQUIRED"
038100                                 TO WS-ERROR-MESSAGE
038200         GO TO 1100-EXIT
038300     END-IF.
038400     IF WS-OUTPUT-PREFIX = SPACES
038500         MOVE "N" TO WS-VALID-SWITCH
038600         MOVE "LOWCOVR: OUTPUT PREFIX REQUIRED"
038700                                 TO WS-ERROR-MESSAGE
038800         GO TO 1100-EXIT
038900     END-IF.
039000     IF WS-THRESHOLD-AREA IS NOT NUMERIC
039100         MOVE "N" TO WS-VALID-SWITCH
039200         MOVE "LOWCOVR: THRESHOLD MUST BE NUMERIC"
039300                                 TO WS-ERROR-MESSAGE
039400     END-IF.
039500 1100-EXIT.
039600     EXIT.
039700*----------------------------------------------------------------
039800*2000-BUILD-WORKLIST
039900*FILE MODE - THE WORKLIST IS THE ONE INPUT SPEC GIVEN.
040000*DIRECTORY MODE - THE WORKLIST IS EVERY CANDIDATE NAME ON
040100*THE INPUT SPEC LIST THAT PASSES THE SUFFIX TEST.
040200*----------------------------------------------------------------
040300 2000-BUILD-WORKLIST.
040400     MOVE 0 TO WS-WORKLIST-COUNT.
040500     IF WS-MODE-IS-FILE
040600         ADD 1 TO WS-WORKLIST-COUNT
040700         MOVE WS-INPUT-SPEC
040800                 TO WL-FILE-NAME(WS-WORKLIST-COUNT)
040900     ELSE
041000         PERFORM 2100-READ-FILE-LIST                               TKT0402
041100     END-IF.
041200*----------------------------------------------------------------
041300*2100-READ-FILE-LIST
041400*WS-INPUT-SPEC IN DIRECTORY MODE NAMES A LIST FILE, NOT A
041500*DIRECTORY PATH - ONE CANDIDATE FILE NAME PER LINE, DROPPED
041600*THERE BY WHATEVER JOB STEP LISTS THE LAB DROPBOX BEFORE
041700*THIS PROGRAM RUNS.
041800*----------------------------------------------------------------
041900 2100-READ-FILE-LIST.
042000     MOVE "N" TO WS-LIST-EOF-SW.
042100     OPEN INPUT F-FILE-LIST.
042200     PERFORM 2110-READ-LIST-RECORD.
042300     PERFORM 2120-ADD-LIST-ENTRY
042400         UNTIL WS-LIST-AT-EOF.
042500     CLOSE F-FILE-LIST.
042600*READ-AHEAD PATTERN - 2120 TESTS WS-LIST-AT-EOF BEFORE DOING
042700*ANYTHING WITH THE RECORD THIS READ JUST BROUGHT IN.
042800 2110-READ-LIST-RECORD.
042900     READ F-FILE-LIST
043000         AT END MOVE "Y" TO WS-LIST-EOF-SW.
043100*----------------------------------------------------------------
043200*2120-ADD-LIST-ENTRY
043300*TICKET 0402 - A NAME QUALIFIES WHEN IT ENDS IN
043400*"SAMBAMBA_OUTPUT.TXT" OR "SAMBAMBA_OUTPUT.TSV" (19 BYTES).
043500*LENGTH IS FOUND BY COUNTING UP TO THE FIRST TRAILING
043600*BLANK - FILE NAMES CARRY NO EMBEDDED SPACES.
043700*----------------------------------------------------------------
043800 2120-ADD-LIST-ENTRY.
043900     MOVE 0 TO WS-NAME-LENGTH.
044000     INSPECT WL-INPUT-LINE TALLYING WS-NAME-LENGTH
044100         FOR CHARACTERS BEFORE INITIAL SPACE.
044200     COMPUTE WS-SUFFIX-START = WS-NAME-LENGTH - 19 + 1.
044300     IF WS-SUFFIX-START > 0
044400         MOVE WL-INPUT-LINE(WS-SUFFIX-START:19)
044500                 TO WS-SUFFIX-CHECK
044600         IF WS-SUFFIX-CHECK = "sambamba_output.txt" OR
044700            WS-SUFFIX-CHECK = "sambamba_output.tsv"
044800             ADD 1 TO WS-WORKLIST-COUNT
044900             MOVE WL-INPUT-LINE
045000                     TO WL-FILE-NAME(WS-WORKLIST-COUNT)
045100         END-IF
045200     END-IF.
045300     PERFORM 2110-READ-LIST-RECORD.
045400*----------------------------------------------------------------
045500*3000-PROCESS-WORKLIST
045600*RUNS STEPS 3-7 OF THE BATCH FLOW ONCE FOR THE WORKLIST
045700*ENTRY AT WS-WORKLIST-INDEX.  EVERYTHING FROM HERE DOWN TO
045800*6000-WRITE-REPORTS WORKS ON ONE FILE AT A TIME - NOTHING
045900*CARRIES OVER BETWEEN WORKLIST ENTRIES EXCEPT THE OUTPUT
046000*PREFIX AND THRESHOLD, WHICH ARE RUN PARAMETERS, NOT
046100*PER-FILE STATE.
046200*----------------------------------------------------------------
046300 3000-PROCESS-WORKLIST.
046400     MOVE WL-FILE-NAME(WS-WORKLIST-INDEX) TO WS-EXON-FILE-NAME.
046500     PERFORM 3100-BUILD-OUTPUT-FILE-NAMES.
046600     PERFORM 4000-PASS-ONE-READ-AND-ACCUMULATE.
046700     PERFORM 5000-PRINT-FLAGGED-GENE-LINE.
046800     PERFORM 6000-WRITE-REPORTS.
046900*----------------------------------------------------------------
047000*3100-BUILD-OUTPUT-FILE-NAMES
047100*EXTENSION COMES FROM THE LAST FOUR BYTES OF THE EXON
047200*FILE NAME (.TXT OR .TSV) SO THE REPORT PAIR MATCHES IT.
047300*----------------------------------------------------------------
047400 3100-BUILD-OUTPUT-FILE-NAMES.
047500     MOVE 0 TO WS-NAME-LENGTH.
047600     INSPECT WS-EXON-FILE-NAME TALLYING WS-NAME-LENGTH
047700         FOR CHARACTERS BEFORE INITIAL SPACE.
047800     COMPUTE WS-SUFFIX-START = WS-NAME-LENGTH - 3 + 1.
047900     MOVE WS-EXON-FILE-NAME(WS-SUFFIX-START:3)
048000             TO WS-FILE-EXTENSION.
048100     MOVE SPACES TO WS-DETAIL-FILE-NAME.
048200     MOVE SPACES TO WS-SUMMARY-FILE-NAME.
048300     STRING WS-OUTPUT-PREFIX   DELIMITED BY SPACE
048400            "_report."        DELIMITED BY SIZE
048500            WS-FILE-EXTENSION DELIMITED BY SPACE
048600         INTO WS-DETAIL-FILE-NAME.
048700     STRING WS-OUTPUT-PREFIX   DELIMITED BY SPACE
048800            "_summary_report." DELIMITED BY SIZE
048900            WS-FILE-EXTENSION DELIMITED BY SPACE
049000         INTO WS-SUMMARY-FILE-NAME.
049100*----------------------------------------------------------------
049200*4000-PASS-ONE-READ-AND-ACCUMULATE
049300*FIRST OF THE TWO PASSES OVER THE EXON FILE.  CLEARS THE
049400*GENE TABLE, SKIPS THE HEADER ROW, THEN PARSES AND
049500*ACCUMULATES EVERY DATA ROW (STEPS 3 AND 4 OF THE BATCH
049600*FLOW).
049700*----------------------------------------------------------------
049800 4000-PASS-ONE-READ-AND-ACCUMULATE.
049900     MOVE 0 TO GT-ENTRY-COUNT.
050000*TICKET 0558 - TABLE HEADER IS NOT FED BY THE CURRENT
050100*EXTRACT, SO IT IS CLEARED RATHER THAN LOADED FROM ANYWHERE.
050200*LEFT IN PLACE SO THE LAYOUT IS ALREADY RIGHT WHEN THE FEED
050300*STARTS CARRYING IT.
050400     MOVE SPACES TO GT-TABLE-BATCH-ID GT-TABLE-PANEL-VERSION.
050500     MOVE 0 TO GT-TABLE-RUN-DATE-MM GT-TABLE-RUN-DATE-DD
050600                GT-TABLE-RUN-DATE-YY.
050700     PERFORM 4010-CLEAR-TABLE-ENTRY
050800         VARYING GT-INDEX FROM 1 BY 1
050900         UNTIL GT-INDEX > 300.                                     TKT0455
051000*TICKET 0558 - RESET THE PER-WORKLIST-ENTRY LINE COUNTER SO
051100*GT-LAST-EXON-LINE-NO IS RELATIVE TO THIS FILE, NOT A RUNNING
051200*TOTAL ACROSS EVERY FILE IN A DIRECTORY-MODE WORKLIST.
051300     MOVE 0 TO WS-EXON-LINE-NUMBER.
051400     MOVE "N" TO WS-EXON-EOF-SW.
051500     OPEN INPUT F-EXON-INPUT.
051600     PERFORM 4100-READ-EXON-RECORD.
051700     IF NOT WS-EXON-AT-EOF
051800         PERFORM 4100-READ-EXON-RECORD
051900     END-IF.
052000     PERFORM 4200-ACCUMULATE-RECORD
052100         UNTIL WS-EXON-AT-EOF.
052200     CLOSE F-EXON-INPUT.
052300*RUN ONCE PER TABLE SLOT AT START-UP (4000) SO GT-GENE-SYMBOL
052400*STARTS AT SPACES - THAT IS THE SENTINEL 4220 SEARCHES FOR TO
052500*TELL AN EMPTY SLOT FROM ONE ALREADY HOLDING A GENE.  INITIALIZE
052600*ALSO ZEROES EVERY COUNT/SUM FIELD AND THE TWO TICKET-0558/0559
052700*SWITCHES IN THE SAME ENTRY, SO NOTHING NEEDS A SEPARATE MOVE.
052800 4010-CLEAR-TABLE-ENTRY.
052900     INITIALIZE GT-ENTRY(GT-INDEX).
053000*----------------------------------------------------------------
053100*4100-READ-EXON-RECORD
053200*SHARED BY BOTH PASSES OVER F-EXON-INPUT.  A SHARED READ
053300*PARAGRAPH MEANS THE EOF SWITCH IS SET IN EXACTLY ONE PLACE
053400*NO MATTER WHICH PASS IS RUNNING - PASS ONE AND PASS TWO
053500*EACH RESET WS-EXON-EOF-SW THEMSELVES BEFORE THEIR OWN LOOP.
053600*----------------------------------------------------------------
053700 4100-READ-EXON-RECORD.
053800     READ F-EXON-INPUT
053900         AT END MOVE "Y" TO WS-EXON-EOF-SW.
054000*----------------------------------------------------------------
054100*4200-ACCUMULATE-RECORD
054200*ONE PASS OF THE PASS-ONE LOOP - PARSE, FIND/ADD THE GENE
054300*ENTRY, ROLL THE READING INTO ITS STATISTICS, THEN MOVE
054400*ON.  TICKET 0558 - ALSO BUMPS THE LINE COUNTER THAT FEEDS
054500*GT-LAST-EXON-LINE-NO (SEE 4230).
054600*----------------------------------------------------------------
054700 4200-ACCUMULATE-RECORD.
054800*COUNTS RECORDS SEEN SO FAR ON THIS FILE, HEADER LINE
054900*INCLUDED, BEFORE THE NEW RECORD IS EVEN PARSED.
055000     ADD 1 TO WS-EXON-LINE-NUMBER.
055100     PERFORM 4210-PARSE-EXON-LINE.
055200     PERFORM 4220-FIND-OR-ADD-GENE-ENTRY.
055300     PERFORM 4230-UPDATE-GENE-STATISTICS.
055400     PERFORM 4100-READ-EXON-RECORD.
055500*----------------------------------------------------------------
055600*4210-PARSE-EXON-LINE
055700*THE FEED IS WHITESPACE/TAB DELIMITED.  TABS ARE FOLDED
055800*TO SPACE FIRST SO ONE UNSTRING DELIMITED BY SPACE CAN
055900*PULL ALL NINE COLUMNS.  TICKET 0041 - ACCESSION IS
056000*CLEARED BEFORE THE SEMICOLON SPLIT SO A MISSING ";"
056100*LEAVES IT BLANK INSTEAD OF KEEPING A STALE VALUE.
056200*TICKET 0558 - THE WHOLE RECORD IS INITIALIZED FIRST SO
056300*THE BATCH HEADER, THE RESERVED FIELDS AND ALL THREE
056400*QC-FLAG BYTES START CLEAN ON EVERY EXON INSTEAD OF
056500*CARRYING WHATEVER THE PREVIOUS RECORD LEFT IN THEM -
056600*INITIALIZE HONORS THE VALUE "N" ON THE QC-FLAG BYTES
056700*WITHOUT A REPLACING PHRASE.
056800*----------------------------------------------------------------
056900 4210-PARSE-EXON-LINE.
057000     INITIALIZE EX-EXON-RECORD.
057100     INSPECT EX-INPUT-LINE REPLACING ALL X"09" BY SPACE.
057200     UNSTRING EX-INPUT-LINE DELIMITED BY ALL SPACE
057300         INTO WS-TOK-START   WS-TOK-END
057400              WS-TOK-FULLPOS WS-TOK-GENEACC
057500              WS-TOK-SIZE    WS-TOK-READCOUNT
057600              WS-TOK-MEANCOV WS-TOK-PCT30
057700              WS-TOK-SAMPLE.
057800     MOVE WS-TOK-START     TO EX-START-POSITION.
057900     MOVE WS-TOK-END       TO EX-END-POSITION.
058000     MOVE WS-TOK-FULLPOS   TO EX-FULL-POSITION.
058100     MOVE WS-TOK-GENEACC   TO EX-GENE-ACCESSION-RAW.
058200     MOVE WS-TOK-SIZE      TO EX-SIZE.
058300     MOVE WS-TOK-READCOUNT TO EX-READ-COUNT.
058400     MOVE WS-TOK-SAMPLE    TO EX-SAMPLE-NAME.
058500*MEANCOVERAGE COMES IN AS TEXT LIKE "37.42" - SPLIT ON THE
058600*DECIMAL POINT, MOVE EACH HALF TO A NUMERIC FIELD, THEN LAY
058700*WHOLE*100+FRAC DOWN THROUGH THE REDEFINED DIGIT VIEW SO THE
058800*V99 STORAGE FIELD ENDS UP HOLDING THE SAME VALUE WITHOUT A
058900*DIVIDE.
059000     UNSTRING WS-TOK-MEANCOV DELIMITED BY "."
059100         INTO WS-MEANCOV-WHOLE-TEXT WS-MEANCOV-FRAC-TEXT.
059200     MOVE WS-MEANCOV-WHOLE-TEXT TO WS-MEANCOV-WHOLE.
059300     MOVE WS-MEANCOV-FRAC-TEXT  TO WS-MEANCOV-FRAC.
059400     COMPUTE EX-MEAN-COVERAGE-DGTS =
059500         (WS-MEANCOV-WHOLE * 100) + WS-MEANCOV-FRAC.
059600*SAME TECHNIQUE FOR PERCENTAGE30, THEN CARRIED STRAIGHT TO
059700*EX-COVERAGE SINCE THE DETAIL/SUMMARY STATISTICS WORK OFF
059800*EX-COVERAGE, NOT EX-PERCENTAGE-30, DIRECTLY.
059900     UNSTRING WS-TOK-PCT30 DELIMITED BY "."
060000         INTO WS-PCT30-WHOLE-TEXT WS-PCT30-FRAC-TEXT.
060100     MOVE WS-PCT30-WHOLE-TEXT TO WS-PCT30-WHOLE.
060200     MOVE WS-PCT30-FRAC-TEXT  TO WS-PCT30-FRAC.
060300     COMPUTE EX-PERCENTAGE-30-DGTS =
060400         (WS-PCT30-WHOLE * 100) + WS-PCT30-FRAC.
060500     MOVE EX-PERCENTAGE-30 TO EX-COVERAGE.
060600     MOVE SPACES TO EX-GENE-SYMBOL.
060700     MOVE SPACES TO EX-ACCESSION.                                  TKT0041
060800     UNSTRING EX-GENE-ACCESSION-RAW DELIMITED BY ";"
060900         INTO EX-GENE-SYMBOL EX-ACCESSION.
061000*----------------------------------------------------------------
061100*4220-FIND-OR-ADD-GENE-ENTRY
061200*SEARCHES THE GENE TABLE FOR EX-GENE-SYMBOL.  A SPACE
061300*SYMBOL MARKS AN UNUSED SLOT, THE SAME SENTINEL THE OLD
061400*CENSUS-EXTRACT STATE TABLE USES, SO A MISS BECOMES AN
061500*ADD RATHER THAN AN ERROR.
061600*----------------------------------------------------------------
061700 4220-FIND-OR-ADD-GENE-ENTRY.
061800     SET GT-INDEX TO 1.
061900     SEARCH GT-ENTRY
062000         AT END
062100             PERFORM 9900-ABEND-RUN
062200         WHEN GT-GENE-SYMBOL(GT-INDEX) = EX-GENE-SYMBOL
062300             CONTINUE
062400         WHEN GT-GENE-SYMBOL(GT-INDEX) = SPACES
062500             MOVE EX-GENE-SYMBOL TO GT-GENE-SYMBOL(GT-INDEX)
062600             ADD 1 TO GT-ENTRY-COUNT
062700     END-SEARCH.
062800*----------------------------------------------------------------
062900*4230-UPDATE-GENE-STATISTICS
063000*MAINTAINS THE RUNNING COUNT, SUM, LOW AND HIGH COVERAGE
063100*FOR THE GENE AT GT-INDEX, KEEPS EVERY COVERAGE READING
063200*FOR THE EVENTUAL MEDIAN, AND SETS THE FLAG THE FIRST
063300*TIME AN EXON FALLS BELOW THE THRESHOLD.  TICKET 0558/0559
063400*ALSO TRIP THE NEW 30X FAIL COUNT, THE QC-REVIEW SWITCH
063500*AND THE LAST-EXON-LINE AUDIT FIELD OFF THE SAME TEST -
063600*NONE OF THE THREE CHANGE WHAT GETS FLAGGED OR WHAT
063700*PRINTS ON EITHER REPORT.
063800*----------------------------------------------------------------
063900 4230-UPDATE-GENE-STATISTICS.
064000     ADD 1 TO GT-EXON-COUNT(GT-INDEX).
064100     ADD EX-COVERAGE TO GT-SUM-COVERAGE(GT-INDEX).
064200     IF GT-EXON-COUNT(GT-INDEX) = 1
064300         MOVE EX-COVERAGE TO GT-LOW-COVERAGE(GT-INDEX)
064400         MOVE EX-COVERAGE TO GT-HIGH-COVERAGE(GT-INDEX)
064500     ELSE
064600         IF EX-COVERAGE < GT-LOW-COVERAGE(GT-INDEX)
064700             MOVE EX-COVERAGE TO GT-LOW-COVERAGE(GT-INDEX)
064800         END-IF
064900         IF EX-COVERAGE > GT-HIGH-COVERAGE(GT-INDEX)
065000             MOVE EX-COVERAGE TO GT-HIGH-COVERAGE(GT-INDEX)
065100         END-IF
065200     END-IF.
065300*TICKET 0558 - SAME COMPARISON THAT DRIVES GT-IS-FLAGGED
065400*ALSO DRIVES THE 30X QC FLAG AND FAIL COUNT.  TICKET 0559 -
065500*QAS OWN REVIEW SWITCH IS SET HERE TOO, NOT JUST COPIED
065600*FROM GT-FLAG-SWITCH, SO IT STAYS INDEPENDENT OF ANY LATER
065700*CHANGE TO THE DETAIL-SELECTION RULE ON THAT SWITCH.
065800     IF EX-PERCENTAGE-30 < WS-THRESHOLD-NUMERIC
065900         SET GT-IS-FLAGGED(GT-INDEX) TO TRUE
066000         SET EX-QC-BELOW-30X TO TRUE
066100         ADD 1 TO GT-30X-LOW-COUNT(GT-INDEX)
066200         SET GT-NEEDS-QC-REVIEW(GT-INDEX) TO TRUE
066300     END-IF.
066400*TICKET 0558 - AUDIT ONLY, NOT USED BY ANY BUSINESS RULE
066500     MOVE WS-EXON-LINE-NUMBER TO GT-LAST-EXON-LINE-NO(GT-INDEX).
066600     ADD 1 TO GT-VALUE-COUNT(GT-INDEX).
066700     MOVE EX-COVERAGE
066800         TO GT-VALUE(GT-INDEX, GT-VALUE-COUNT(GT-INDEX)).
066900*----------------------------------------------------------------
067000*5000-PRINT-FLAGGED-GENE-LINE
067100*BUILDS AND DISPLAYS STEP 5 OF THE BATCH FLOW - ONE LINE
067200*LISTING THE FLAGGED GENES IN FIRST-APPEARANCE ORDER,
067300*WHICH IS THE ORDER THE GENE TABLE WAS LOADED IN.
067400*----------------------------------------------------------------
067500 5000-PRINT-FLAGGED-GENE-LINE.
067600     PERFORM 5010-BUILD-THRESHOLD-TEXT.
067700     MOVE "Y" TO WS-FIRST-GENE-SW.
067800     PERFORM 5020-APPEND-FLAGGED-GENE
067900         VARYING GT-INDEX FROM 1 BY 1
068000         UNTIL GT-INDEX > GT-ENTRY-COUNT.
068100     STRING "." DELIMITED BY SIZE
068200         INTO WS-CONSOLE-LINE
068300         WITH POINTER WS-CONSOLE-PTR.
068400     DISPLAY WS-CONSOLE-LINE(1:WS-CONSOLE-PTR - 1).
068500*TRIMS THE LEADING ZEROES OFF THE THRESHOLD FOR THE MESSAGE
068600*WS-THRESHOLD-NUMERIC IS A 3-DIGIT ZERO-SUPPRESSED PICTURE SO
068700*A THRESHOLD OF "5" DOES NOT PRINT AS "005" - THE LEADING-SPACE
068800*COUNT BELOW TELLS US HOW MANY OF THE 3 EDITED POSITIONS ARE
068900*BLANK SO THE REFERENCE MODIFICATION THAT FOLLOWS CAN SKIP THEM.
069000 5010-BUILD-THRESHOLD-TEXT.
069100     MOVE WS-THRESHOLD-NUMERIC TO WS-THRESHOLD-EDIT.
069200     MOVE 0 TO WS-LEAD-SPACE-COUNT.
069300     INSPECT WS-THRESHOLD-EDIT TALLYING WS-LEAD-SPACE-COUNT
069400         FOR LEADING SPACE.
069500     COMPUTE WS-EDIT-START  = WS-LEAD-SPACE-COUNT + 1.
069600     COMPUTE WS-EDIT-LENGTH = 3 - WS-LEAD-SPACE-COUNT.
069700     MOVE 1 TO WS-CONSOLE-PTR.
069800     MOVE SPACES TO WS-CONSOLE-LINE.
069900     STRING "Genes with less than threshold "
070000                                      DELIMITED BY SIZE
070100            WS-THRESHOLD-EDIT(WS-EDIT-START:WS-EDIT-LENGTH)
070200                                      DELIMITED BY SIZE
070300            " coverage at 30x: "      DELIMITED BY SIZE
070400         INTO WS-CONSOLE-LINE
070500         WITH POINTER WS-CONSOLE-PTR.
070600*SKIPPED ENTIRELY FOR A GENE THAT NEVER FAILED THE
070700*THRESHOLD - THE CONSOLE LINE ONLY EVER NAMES FLAGGED GENES.
070800 5020-APPEND-FLAGGED-GENE.
070900     IF GT-IS-FLAGGED(GT-INDEX)
071000         PERFORM 5030-APPEND-GENE-SEPARATOR
071100         PERFORM 5040-APPEND-GENE-NAME
071200     END-IF.
071300*NO SEPARATOR BEFORE THE VERY FIRST NAME ON THE LINE -
071400*WS-FIRST-GENE-SW IS WHAT TELLS THIS PARAGRAPH WHETHER IT
071500*IS LOOKING AT THAT FIRST NAME OR A LATER ONE.
071600 5030-APPEND-GENE-SEPARATOR.
071700     IF WS-IS-FIRST-FLAGGED-GENE
071800         MOVE "N" TO WS-FIRST-GENE-SW
071900     ELSE
072000         STRING ", " DELIMITED BY SIZE
072100             INTO WS-CONSOLE-LINE
072200             WITH POINTER WS-CONSOLE-PTR
072300     END-IF.
072400*GENE SYMBOLS CARRY NO EMBEDDED SPACES SO "BEFORE INITIAL
072500*SPACE" GIVES THE TRIMMED LENGTH, SAME TRICK AS 2120/3100
072600 5040-APPEND-GENE-NAME.
072700     MOVE 0 TO WS-NAME-LENGTH.
072800     INSPECT GT-GENE-SYMBOL(GT-INDEX) TALLYING WS-NAME-LENGTH
072900         FOR CHARACTERS BEFORE INITIAL SPACE.
073000     STRING GT-GENE-SYMBOL(GT-INDEX)(1:WS-NAME-LENGTH)
073100                                      DELIMITED BY SIZE
073200         INTO WS-CONSOLE-LINE
073300         WITH POINTER WS-CONSOLE-PTR.
073400*----------------------------------------------------------------
073500*6000-WRITE-REPORTS
073600*STEP 7 OF THE BATCH FLOW - THE DETAIL REPORT COMES FROM
073700*A SECOND READ OF THE EXON FILE; THE SUMMARY REPORT IS
073800*STAGED THROUGH SORT-FILE SO IT COMES OUT IN ASCENDING
073900*GENE SYMBOL ORDER (TICKET 0512).
074000*----------------------------------------------------------------
074100 6000-WRITE-REPORTS.
074200     OPEN OUTPUT F-DETAIL-OUT.
074300     PERFORM 6100-WRITE-DETAIL-HEADER.
074400     PERFORM 6200-PASS-TWO-WRITE-DETAIL.
074500     CLOSE F-DETAIL-OUT.
074600     SORT SORT-FILE                                                TKT0512
074700         ON ASCENDING KEY SR-GENE-SYMBOL
074800         INPUT PROCEDURE IS 6300-BUILD-SUMMARY-SORT-FILE
074900         OUTPUT PROCEDURE IS 6400-WRITE-SUMMARY-REPORT.
075000*HEADER TEXT IS BUILT IN TWO PIECES - THE FIRST STRING
075100*STATEMENT WOULD RUN PAST COLUMN 72 IF WRITTEN AS ONE LONG
075200*LITERAL, SAME REASON 6410 BELOW IS SPLIT THE SAME WAY.
075300 6100-WRITE-DETAIL-HEADER.
075400     MOVE "StartPosition,EndPosition,FullPosition,"
075500             TO DET-OUTPUT-LINE.
075600     STRING DET-OUTPUT-LINE          DELIMITED BY SIZE
075700            "GeneSymbol;Accession,Size,readCount,"
075800                                      DELIMITED BY SIZE
075900            "meanCoverage,percentage30,sampleName,"
076000                                      DELIMITED BY SIZE
076100            "GeneSymbol,Coverage,Accession"
076200                                      DELIMITED BY SIZE
076300         INTO DET-OUTPUT-LINE.
076400     WRITE DET-OUTPUT-LINE AFTER ADVANCING TOP-OF-FORM.
076500*----------------------------------------------------------------
076600*6200-PASS-TWO-WRITE-DETAIL
076700*SECOND PASS OVER THE EXON FILE.  GT-IS-FLAGGED IS NOW
076800*SETTLED FOR EVERY GENE SO THIS PASS ONLY HAS TO TEST IT,
076900*NOT RECOMPUTE IT.  RE-OPENING AND RE-READING THE SAME
077000*FILE IS CHEAPER THAN CARRYING EVERY EXON IN STORAGE FOR
077100*THE WHOLE RUN, AND IS THE SAME SHAPE THE FIRST PASS USES
077200*(4000 SERIES) SO ANYONE WHO UNDERSTANDS ONE UNDERSTANDS
077300*THE OTHER.
077400*----------------------------------------------------------------
077500 6200-PASS-TWO-WRITE-DETAIL.
077600*SAME EOF-SWITCH RESET AND TWO-READ-AHEAD AS 4000-PASS-ONE -
077700*SEE THAT PARAGRAPH FOR WHY THE FIRST READ IS DONE TWICE.
077800     MOVE "N" TO WS-EXON-EOF-SW.
077900     OPEN INPUT F-EXON-INPUT.
078000     PERFORM 4100-READ-EXON-RECORD.
078100     IF NOT WS-EXON-AT-EOF
078200         PERFORM 4100-READ-EXON-RECORD
078300     END-IF.
078400     PERFORM 6210-WRITE-DETAIL-IF-FLAGGED
078500         UNTIL WS-EXON-AT-EOF.
078600     CLOSE F-EXON-INPUT.
078700*TICKET 0205 - RE-PARSES AND RE-FINDS THE GENE ENTRY SO THE
078800*DETAIL LINE CAN TEST THE FINAL, SETTLED GT-IS-FLAGGED VALUE
078900*RATHER THAN THIS RECORDS OWN PERCENTAGE30 - THAT IS WHAT
079000*LETS EVERY EXON OF A FLAGGED GENE MAKE THE DETAIL REPORT,
079100*NOT JUST THE FAILING ONES.
079200 6210-WRITE-DETAIL-IF-FLAGGED.
079300     PERFORM 4210-PARSE-EXON-LINE.
079400     PERFORM 4220-FIND-OR-ADD-GENE-ENTRY.
079500     IF GT-IS-FLAGGED(GT-INDEX)                                    TKT0205
079600         PERFORM 6220-BUILD-AND-WRITE-DETAIL-LINE
079700     END-IF.
079800     PERFORM 4100-READ-EXON-RECORD.
079900*COLUMN ORDER MATCHES THE DETAIL REPORT LAYOUT IN THE SPEC.
080000*ONLY THE SAME TWELVE COLUMNS THE ORIGINAL LAYOUT HAD GO
080100*OUT HERE - THE TICKET 0558 BATCH HEADER AND RESERVED FIELDS
080200*DO NOT PRINT ON THE DETAIL REPORT, THEY ARE CARRIED ON
080300*EX-EXON-RECORD FOR THE FUTURE FEED ONLY.
080400 6220-BUILD-AND-WRITE-DETAIL-LINE.
080500*RAW V99 STORAGE FIELDS CARRY NO PRINTABLE DECIMAL POINT -
080600*EDIT THEM FIRST, SEE THE NOTE ON WS-REPORT-EDIT-AREAS ABOVE.
080700     MOVE EX-MEAN-COVERAGE TO WS-ED-MEAN-COVERAGE.
080800     MOVE EX-PERCENTAGE-30 TO WS-ED-PERCENTAGE-30.
080900     MOVE EX-COVERAGE      TO WS-ED-COVERAGE.
081000     MOVE SPACES TO DET-OUTPUT-LINE.
081100     STRING EX-START-POSITION        DELIMITED BY SIZE
081200            ","                      DELIMITED BY SIZE
081300            EX-END-POSITION           DELIMITED BY SIZE
081400            ","                      DELIMITED BY SIZE
081500            EX-FULL-POSITION   DELIMITED BY SPACE
081600            ","                      DELIMITED BY SIZE
081700            EX-GENE-ACCESSION-RAW DELIMITED BY SPACE
081800            ","                      DELIMITED BY SIZE
081900            EX-SIZE                   DELIMITED BY SIZE
082000            ","                      DELIMITED BY SIZE
082100            EX-READ-COUNT             DELIMITED BY SIZE
082200            ","                      DELIMITED BY SIZE
082300            WS-ED-MEAN-COVERAGE       DELIMITED BY SIZE
082400            ","                      DELIMITED BY SIZE
082500            WS-ED-PERCENTAGE-30       DELIMITED BY SIZE
082600            ","                      DELIMITED BY SIZE
082700            EX-SAMPLE-NAME     DELIMITED BY SPACE
082800            ","                      DELIMITED BY SIZE
082900            EX-GENE-SYMBOL     DELIMITED BY SPACE
083000            ","                      DELIMITED BY SIZE
083100            WS-ED-COVERAGE            DELIMITED BY SIZE
083200            ","                      DELIMITED BY SIZE
083300            EX-ACCESSION       DELIMITED BY SPACE
083400         INTO DET-OUTPUT-LINE.
083500     WRITE DET-OUTPUT-LINE.
083600*----------------------------------------------------------------
083700*6300-BUILD-SUMMARY-SORT-FILE
083800*SORT INPUT PROCEDURE - WALKS THE GENE TABLE AND RELEASES
083900*ONE SR-GENE-SUMMARY PER FLAGGED GENE.  THE "-DUMMY"
084000*SECTION CLOSES THE RANGE THE SAME WAY THE HACKNEWS
084100*EXTRACT DOES BEFORE ITS OWN SORT PROCEDURES.
084200*----------------------------------------------------------------
084300 6300-BUILD-SUMMARY-SORT-FILE SECTION.
084400     PERFORM 6305-RELEASE-GENE-SUMMARY
084500         VARYING GT-INDEX FROM 1 BY 1
084600         UNTIL GT-INDEX > GT-ENTRY-COUNT.
084700 6300-DUMMY SECTION.
084800*ONLY FLAGGED GENES GET A SUMMARY ROW - SAME RULE AS THE
084900*DETAIL REPORT, JUST TESTED FROM THE TABLE SIDE INSTEAD OF
085000*THE EXON-FEED SIDE.
085100 6305-RELEASE-GENE-SUMMARY.
085200     IF GT-IS-FLAGGED(GT-INDEX)
085300         PERFORM 6310-SORT-GENE-VALUES
085400         PERFORM 6320-COMPUTE-GENE-STATISTICS
085500         RELEASE SR-GENE-SUMMARY
085600     END-IF.
085700*CLASSIC IN-STORAGE EXCHANGE SORT OF THIS GENES COVERAGE
085800*VALUES - NEEDED ONLY TO FIND THE MEDIAN, SO IT IS NOT
085900*WORTH A PASS THROUGH THE SORT VERB.
086000 6310-SORT-GENE-VALUES.
086100     PERFORM 6311-EXCHANGE-SORT-PASS
086200         VARYING WS-SORT-I FROM 1 BY 1
086300         UNTIL WS-SORT-I > GT-VALUE-COUNT(GT-INDEX) - 1.
086400*ONE BUBBLE PASS - SHORTENS BY ONE COMPARE EACH TIME 6310
086500*CALLS IT AGAIN, SINCE THE LARGEST REMAINING VALUE IS ALREADY
086600*IN PLACE AT THE TOP END AFTER EACH PASS.
086700 6311-EXCHANGE-SORT-PASS.
086800     PERFORM 6312-EXCHANGE-SORT-COMPARE
086900         VARYING WS-SORT-J FROM 1 BY 1
087000         UNTIL WS-SORT-J > GT-VALUE-COUNT(GT-INDEX) - WS-SORT-I.
087100*SWAPS TWO ADJACENT TABLE ENTRIES WHEN OUT OF ORDER - THE
087200*ONLY PLACE IN THE PROGRAM WS-SWAP-VALUE IS USED.
087300 6312-EXCHANGE-SORT-COMPARE.
087400     IF GT-VALUE(GT-INDEX, WS-SORT-J) >
087500        GT-VALUE(GT-INDEX, WS-SORT-J + 1)
087600         MOVE GT-VALUE(GT-INDEX, WS-SORT-J)     TO WS-SWAP-VALUE
087700         MOVE GT-VALUE(GT-INDEX, WS-SORT-J + 1)
087800                 TO GT-VALUE(GT-INDEX, WS-SORT-J)
087900         MOVE WS-SWAP-VALUE
088000                 TO GT-VALUE(GT-INDEX, WS-SORT-J + 1)
088100     END-IF.
088200*TICKET 0558/0559 - SR-GENE-SUMMARY IS INITIALIZED FIRST SO
088300*NONE OF THE AUDIT FIELDS CARRY A STALE VALUE FROM WHATEVER
088400*GENE WAS RELEASED BEFORE THIS ONE - SR-GENE-SUMMARY IS
088500*REUSED FOR EVERY RELEASE, IT IS NOT A TABLE.
088600 6320-COMPUTE-GENE-STATISTICS.
088700     INITIALIZE SR-GENE-SUMMARY.
088800     MOVE GT-GENE-SYMBOL(GT-INDEX)    TO SR-GENE-SYMBOL.
088900     MOVE GT-LOW-COVERAGE(GT-INDEX)   TO SR-LOWEST-COVERAGE.
089000     MOVE GT-HIGH-COVERAGE(GT-INDEX)  TO SR-HIGHEST-COVERAGE.
089100     COMPUTE SR-AVERAGE-COVERAGE ROUNDED =
089200         GT-SUM-COVERAGE(GT-INDEX) / GT-EXON-COUNT(GT-INDEX).
089300     PERFORM 6330-COMPUTE-MEDIAN.
089400*TICKET 0558/0559 - NONE OF THESE FIVE PRINT ON THE SUMMARY
089500*REPORT (6430 ONLY USES THE FIVE FIELDS ABOVE) - CARRIED
089600*THROUGH PURELY SO THE AUDIT TRAIL SURVIVES THE SORT STEP.
089700     MOVE GT-TABLE-BATCH-ID           TO SR-BATCH-ID.
089800     MOVE GT-TABLE-PANEL-VERSION      TO SR-PANEL-VERSION.
089900     MOVE GT-EXON-COUNT(GT-INDEX)     TO SR-EXON-COUNT.
090000     MOVE GT-30X-LOW-COUNT(GT-INDEX)  TO SR-30X-LOW-COUNT.
090100     MOVE GT-QC-REVIEW-SWITCH(GT-INDEX)
090200                                      TO SR-QC-REVIEW-SWITCH.
090300     MOVE GT-LAST-EXON-LINE-NO(GT-INDEX)
090400                                      TO SR-LAST-EXON-LINE-NO.
090500*ODD COUNT - THE MIDDLE VALUE.  EVEN COUNT - THE ROUNDED
090600*MEAN OF THE TWO MIDDLE VALUES.  DIVIDE...REMAINDER GIVES
090700*THE ODD/EVEN TEST WITHOUT AN INTRINSIC FUNCTION.
090800 6330-COMPUTE-MEDIAN.
090900     DIVIDE GT-VALUE-COUNT(GT-INDEX) BY 2
091000         GIVING WS-HALF-COUNT
091100         REMAINDER WS-REMAINDER-VALUE.
091200     IF WS-REMAINDER-VALUE = 0
091300         COMPUTE SR-MEDIAN-COVERAGE ROUNDED =
091400             (GT-VALUE(GT-INDEX, WS-HALF-COUNT) +
091500              GT-VALUE(GT-INDEX, WS-HALF-COUNT + 1)) / 2
091600     ELSE
091700         COMPUTE WS-MID-POSITION = WS-HALF-COUNT + 1
091800         MOVE GT-VALUE(GT-INDEX, WS-MID-POSITION)
091900                 TO SR-MEDIAN-COVERAGE
092000     END-IF.
092100*----------------------------------------------------------------
092200*6400-WRITE-SUMMARY-REPORT
092300*SORT OUTPUT PROCEDURE - RETURNS THE GENE SUMMARIES IN
092400*ASCENDING GENE SYMBOL ORDER AND WRITES THE REPORT.
092500*----------------------------------------------------------------
092600 6400-WRITE-SUMMARY-REPORT SECTION.
092700     OPEN OUTPUT F-SUMMARY-OUT.
092800     PERFORM 6410-WRITE-SUMMARY-HEADER.
092900     PERFORM 6420-RETURN-SUMMARY-RECORD.
093000     PERFORM 6430-WRITE-SUMMARY-LINE
093100         UNTIL WS-SORT-AT-EOF.
093200     CLOSE F-SUMMARY-OUT.
093300 6400-DUMMY SECTION.
093400*SAME TWO-PIECE STRING AS 6100 - SEE THE NOTE THERE.
093500 6410-WRITE-SUMMARY-HEADER.
093600     MOVE "GeneSymbol,LowestCoverage,HighestCoverage,"
093700             TO SUM-OUTPUT-LINE.
093800     STRING SUM-OUTPUT-LINE          DELIMITED BY SIZE
093900            "AverageCoverage,MedianCoverage"
094000                                      DELIMITED BY SIZE
094100         INTO SUM-OUTPUT-LINE.
094200     WRITE SUM-OUTPUT-LINE AFTER ADVANCING TOP-OF-FORM.
094300*READ-AHEAD ON THE SORT FILE, SAME PATTERN AS 2110/4100 ON
094400*THE REGULAR FILES - RETURN IS JUST READ FOR AN SD FILE.
094500 6420-RETURN-SUMMARY-RECORD.
094600     MOVE "N" TO WS-SORT-EOF-SW.
094700     RETURN SORT-FILE
094800         AT END MOVE "Y" TO WS-SORT-EOF-SW.
094900*SAME DECIMAL-POINT EDIT AS 6220 - SEE THE NOTE THERE ON
095000*WHY THE RAW V99 FIELDS ARE NOT STRINGED DIRECTLY.
095100 6430-WRITE-SUMMARY-LINE.
095200     MOVE SR-LOWEST-COVERAGE  TO WS-ED-LOW-COVERAGE.
095300     MOVE SR-HIGHEST-COVERAGE TO WS-ED-HIGH-COVERAGE.
095400     MOVE SR-AVERAGE-COVERAGE TO WS-ED-AVG-COVERAGE.
095500     MOVE SR-MEDIAN-COVERAGE  TO WS-ED-MEDIAN-COVERAGE.
095600     MOVE SPACES TO SUM-OUTPUT-LINE.
095700     STRING SR-GENE-SYMBOL      DELIMITED BY SPACE
095800            ","                     DELIMITED BY SIZE
095900            WS-ED-LOW-COVERAGE      DELIMITED BY SIZE
096000            ","                     DELIMITED BY SIZE
096100            WS-ED-HIGH-COVERAGE     DELIMITED BY SIZE
096200            ","                     DELIMITED BY SIZE
096300            WS-ED-AVG-COVERAGE      DELIMITED BY SIZE
096400            ","                     DELIMITED BY SIZE
096500            WS-ED-MEDIAN-COVERAGE   DELIMITED BY SIZE
096600         INTO SUM-OUTPUT-LINE.
096700     WRITE SUM-OUTPUT-LINE.
096800     PERFORM 6420-RETURN-SUMMARY-RECORD.
096900*----------------------------------------------------------------
097000*9900-ABEND-RUN
097100*GENE TABLE OVERFLOW - 300 ENTRIES HAS BEEN ENOUGH SINCE
097200*PANEL V4 (TICKET 0455) BUT THIS CATCHES IT IF A FUTURE
097300*PANEL EVER CARRIES MORE DISTINCT GENES THAN THAT.
097400*----------------------------------------------------------------
097500 9900-ABEND-RUN.
097600*MESSAGE NAMES THE EXACT OCCURS LIMIT SO WHOEVER IS PAGED
097700*DOES NOT HAVE TO GO FIND THIS SOURCE MEMBER AT 2 IN THE
097800*MORNING TO KNOW WHAT TO RAISE THE TABLE TO.
097900     DISPLAY "LOWCOVR: GENE TABLE FULL - INCREASE OCCURS 300".
098000*ONLY F-EXON-INPUT IS OPEN AT THIS POINT IN EITHER PASS -
098100*NEITHER OUTPUT FILE HAS BEEN OPENED YET WHEN 4220 CAN REACH
098200*THIS PARAGRAPH, SO THERE IS NOTHING ELSE TO CLOSE.
098300     CLOSE F-EXON-INPUT.
098400     STOP RUN.
