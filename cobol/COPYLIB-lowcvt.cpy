000100*----------------------------------------------------------
000200*LOWCVT  -  GENE ACCUMULATOR TABLE  -  GENE PANEL QC BATCH
000300*
000400*ONE ENTRY PER DISTINCT GENE SYMBOL SEEN ON THE CURRENT
000500*INPUT FILE.  ENTRIES ARE ADDED IN FIRST-APPEARANCE ORDER
000600*BY 4220-FIND-OR-ADD-GENE-ENTRY, WHICH SEARCHES ON A
000700*SPACE-VALUE SENTINEL THE WAY THE STATE TABLE DOES IN
000800*THE OLD CENSUS-EXTRACT PROGRAMS.  GT-VALUE HOLDS EVERY
000900*COVERAGE READING FOR THE GENE SO THE MEDIAN CAN BE TAKEN
001000*ONCE THE RUN HAS SEEN ALL OF THE GENE'S EXONS.
001100*
001200*TICKET 0558/0559 - WIDENED WITH THE SAME BATCH HEADER AND
001300*RESERVED AUDIT FIELDS ADDED TO LOWCVC, PLUS A SEPARATE QC
001400*REVIEW SWITCH LAB QA ASKED FOR (SEE 4230 IN LOWCOVR).
001500*----------------------------------------------------------
001600 01  GENE-TABLE.
001700     05  GT-ENTRY-COUNT              PIC 9(03)  COMP.
001800*RUN-LEVEL HEADER - NOT FED BY THE CURRENT EXTRACT, SEE
001900*THE MATCHING NOTE ON EX-BATCH-HEADER IN LOWCVC.
002000     05  GT-TABLE-BATCH-ID           PIC X(10).
002100     05  GT-TABLE-RUN-DATE.
002200         10  GT-TABLE-RUN-DATE-MM    PIC 9(02).
002300         10  GT-TABLE-RUN-DATE-DD    PIC 9(02).
002400         10  GT-TABLE-RUN-DATE-YY    PIC 9(04).
002500     05  GT-TABLE-PANEL-VERSION      PIC X(04).
002600     05  FILLER                      PIC X(04).
002700     05  GT-ENTRY OCCURS 300 TIMES
002800             INDEXED BY GT-INDEX.
002900         10  GT-GENE-SYMBOL          PIC X(20).
003000         10  GT-FLAG-SWITCH          PIC X(01).
003100             88  GT-IS-FLAGGED           VALUE "Y".
003200         10  GT-EXON-COUNT           PIC 9(05)  COMP.
003300         10  GT-SUM-COVERAGE         PIC 9(07)V9(02) COMP.
003400         10  GT-LOW-COVERAGE         PIC 9(03)V9(02) COMP.
003500         10  GT-HIGH-COVERAGE        PIC 9(03)V9(02) COMP.
003600         10  GT-VALUE-COUNT          PIC 9(03)  COMP.
003700*ONE COVERAGE READING PER EXON SEEN FOR THIS GENE
003800         10  GT-VALUE OCCURS 500 TIMES
003900                 PIC 9(03)V9(02) COMP.
004000*TICKET 0558 - PER-THRESHOLD FAIL COUNTS.  ONLY THE 30X
004100*COUNT IS KEPT UP TO DATE TODAY (4230); THE OTHER TWO
004200*STAY AT ZERO UNTIL THE FEED CARRIES 10X/20X.
004300         10  GT-10X-LOW-COUNT        PIC 9(05)  COMP.
004400         10  GT-20X-LOW-COUNT        PIC 9(05)  COMP.
004500         10  GT-30X-LOW-COUNT        PIC 9(05)  COMP.
004600*TICKET 0559 - LAB QA WANTED ITS OWN REVIEW SWITCH,
004700*SEPARATE FROM GT-FLAG-SWITCH, SO A FUTURE CHANGE TO THE
004800*DETAIL-SELECTION RULE ON GT-FLAG-SWITCH CANNOT SILENTLY
004900*CHANGE WHAT QA'S OWN REVIEW QUEUE PICKS UP.
005000         10  GT-QC-REVIEW-SWITCH     PIC X(01).
005100             88  GT-NEEDS-QC-REVIEW      VALUE "Y".
005200*LINE NUMBER OF THE LAST EXON RECORD SEEN FOR THIS GENE -
005300*AUDIT TRAIL ONLY, SET BY 4230 FROM WS-EXON-LINE-NUMBER.
005400         10  GT-LAST-EXON-LINE-NO    PIC 9(07)  COMP.
005500         10  GT-RESERVED-1           PIC X(08).
005600         10  FILLER                  PIC X(06).
